000100 ID DIVISION.
000200 PROGRAM-ID. CRDCHK1.
000300 AUTHOR. T M HALVORSEN.
000400 INSTALLATION. CARDSYS DATA CENTER.
000500 DATE-WRITTEN. 03/12/1987.
000600 DATE-COMPILED.
000700 SECURITY. CARDSYS PRODUCTION - AUTHORIZED MAINTENANCE ONLY.
000800******************************************************************
000900*    CRDCHK1 - LUHN MOD-10 CHECK DIGIT FOR A CARD PARTIAL NUMBER
001000*
001100*    THIS IS A CALLED PROGRAM.  GIVEN A STRING OF DIGITS (THE
001200*    CARD ACCOUNT NUMBER WITH THE TRAILING CHECK DIGIT REMOVED)
001300*    IT RETURNS THE SINGLE LUHN CHECK DIGIT THAT BELONGS ON THE
001400*    END OF THAT STRING.  THIS IS THE ONLY PLACE IN CARDSYS THAT
001500*    KNOWS THE LUHN FORMULA - CRDGEN1 (NEW CARD ISSUE) AND
001600*    CRDVAL1 (POINT-OF-SALE VALIDATION) BOTH CALL HERE SO THE
001700*    FORMULA CANNOT DRIFT BETWEEN THE TWO.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    03/12/1987 TMH  CARD-001 INITIAL VERSION, LIFTED OUT OF THE
002200*                    OLD CPR-CHECK-DIGIT ROUTINE WE USE ON THE
002300*                    PERSONNEL SYSTEM - SAME MOD-11 SHAPE, NEW
002400*                    MOD-10 LUHN TABLE FOR CARD ACCOUNT NUMBERS.
002500*    11/02/1988 TMH  CARD-006 WIDENED PARTIAL-NUMBER TO 18 BYTES
002600*                    SO IT WILL TAKE A 19-DIGIT CARD LESS THE
002700*                    CHECK DIGIT, PER CARD BRAND STANDARDS.
002800*    04/19/1991 JRO  CARD-014 MOVED THE DIGIT TABLE INTO COPYBOOK
002900*                    CRDLUHN SO CRDVAL1 EXPLAIN/DEBUG TOOLS SEE
003000*                    THE SAME LAYOUT CRDCHK1 USES.
003100*    09/08/1994 SKD  CARD-027 DOUBLE-DIGIT REDUCTION WAS DOING A
003200*                    TABLE LOOKUP - REPLACED WITH SUBTRACT 9,
003300*                    SAME RESULT, ONE LESS TABLE TO MAINTAIN.
003400*    01/06/1998 LPA  CARD-033 Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003500*                    IN THIS PROGRAM, NO CHANGE REQUIRED.  NOTED
003600*                    FOR THE Y2K BINDER PER MEMO DP-98-014.
003700*    06/14/1999 LPA  CARD-035 CONFIRMED CLEAN AT FINAL Y2K SIGN
003800*                    OFF, CARDSYS AUDIT REF 99-CARD-SIGNOFF.
003900*    03/02/2003 MTQ  CARD-041 CRD-DIGIT-COUNT WAS NOT CHECKED FOR
004000*                    ZERO BEFORE THE REVERSE LOOP - A CALLER
004100*                    PASSING LENGTH ZERO NOW FALLS THROUGH WITH
004200*                    CHECK DIGIT ZERO INSTEAD OF ABENDING.
004300*    08/22/2009 ROF  CARD-058 ADDED CRD-TRACE-REQUESTED SWITCH SO
004400*                    THE NIGHTLY RECON JOB CAN TURN ON THE DEBUG
004500*                    DISPLAY WITHOUT A RECOMPILE.
004600*    03/11/2015 DNA  CARD-065 QA RAN THE CARD BRAND'S OWN ACCEPT-
004700*                    ANCE TEST DECK (CARD-001 EXHIBIT B) THROUGH
004800*                    THIS ROUTINE AND TWO OF THE SEVEN VECTORS
004900*                    FAILED.  SWITCHED THE FINAL STEP OF CHECK-
005000*                    DIGITSUM TO 10 MINUS THE REMAINDER, ZERO WHEN
005100*                    THE REMAINDER IS ALREADY ZERO.  RERAN EXHIBIT
005200*                    B CLEAN - TURNED OUT TO BE A COINCIDENCE, SEE
005300*                    THE 04/02/2015 ENTRY BELOW.
005400*    03/11/2015 DNA  CARD-065 RENUMBERED THE PROCEDURE DIVISION
005500*                    TO THE SHOP'S STANDARD NNNN- FORM AND ADDED
005600*                    THE ZERO-LENGTH SHORT-CIRCUIT AS A GO TO
005700*                    RATHER THAN A NESTED IF, TO MATCH THE REST
005800*                    OF THE CARDSYS FAMILY.
005900*    04/02/2015 DNA  CARD-067 THE CARD-065 FIX ONLY LOOKED RIGHT -
006000*                    EXHIBIT B HAPPENS TO NEVER EXERCISE A PARTIAL
006100*                    NUMBER WHERE THE PASSTHROUGH (EVEN 1-BASED
006200*                    POSITION) DIGITS CHANGE THE ANSWER.  THE BRAND
006300*                    SENT OVER A NEW-CARD-ISSUE VECTOR (IIN 1234,
006400*                    16 BYTES) THAT CAME BACK WRONG.  THE BRAND'S
006500*                    OWN WORKSHEET ADDS UP *ONLY* THE DOUBLED
006600*                    (ODD 1-BASED POSITION) DIGITS - THE PASSTHROUGH
006700*                    DIGITS ARE DROPPED FROM THE SUM ENTIRELY, NOT
006800*                    CARRIED FORWARD UNCHANGED AS 0330-SUM-ONE-
006900*                    DIGIT HAD BEEN DOING SINCE 1987.  ALSO PUT
007000*                    BACK THE STRAIGHT SUM-MOD-10 FINAL STEP - THE
007100*                    10-MINUS-REMAINDER FORM FROM THE EARLIER
007200*                    ENTRY WAS CHASING THE WRONG PROBLEM.  REVISED
007300*                    0330 AND THE FINAL STEP OF 0300-CHECK-
007400*                    DIGITSUM; RERAN EXHIBIT B AND THE NEW VECTOR,
007500*                    BOTH CLEAN.
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     CLASS CRD-NUMERIC-CLASS IS "0" THRU "9"
008100     UPSI-0 ON STATUS IS CRD-TRACE-REQUESTED
008200              OFF STATUS IS CRD-TRACE-NOT-REQUESTED.
008300 DATA DIVISION.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*    SHARED LUHN DIGIT-TABLE AND CARD-WIDE WORK AREA (SEE CRDLUHN
008700*    COPY MEMBER FOR THE FULL ELEMENT LIST - CRD-DIGIT-STRING,
008800*    CRD-DIGIT TABLE, CRD-REVERSED-TABLE, CRD-DOUBLED-TABLE,
008900*    CRD-DIGIT-COUNT, CRD-WORK-IDX, CRD-REV-IDX, CRD-DIGIT-SUM,
009000*    CRD-LUHN-TRACE-SWITCH).
009100******************************************************************
009200     COPY CRDLUHN.
009300 01  WS-PARITY-WORK.
009400     05  WS-PARITY-QUOT         PIC S9(4) COMP.
009500     05  WS-PARITY-REM          PIC S9(4) COMP.
009600     05  FILLER                 PIC X(02) VALUE SPACES.
009700 01  WS-CHECK-DIGIT-WORK.
009800     05  WS-SUM-QUOT            PIC S9(4) COMP.
009900     05  WS-SUM-REM             PIC S9(4) COMP.
010000     05  FILLER                 PIC X(02) VALUE SPACES.
010100 01  WS-RUN-DATE-TIME.
010200     05  WS-RUN-DATE            PIC 9(08).
010300     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
010400         10  WS-RUN-YEAR        PIC 9(04).
010500         10  WS-RUN-MONTH       PIC 9(02).
010600         10  WS-RUN-DAY         PIC 9(02).
010700     05  FILLER                 PIC X(04) VALUE SPACES.
010800 01  WS-DIGIT-SUM-VIEW.
010900     05  WS-DIGIT-SUM-DISPLAY   PIC 9(04) VALUE ZERO.
011000     05  WS-DIGIT-SUM-TABLE REDEFINES WS-DIGIT-SUM-DISPLAY.
011100         10  WS-DIGIT-SUM-DIGIT PIC 9     OCCURS 4 TIMES.
011200     05  FILLER                 PIC X(03) VALUE SPACES.
011300 01  WS-CHECK-DIGIT-VIEW.
011400     05  WS-CHECK-DIGIT-ALPHA   PIC X(01) VALUE ZERO.
011500     05  WS-CHECK-DIGIT-NUMERIC REDEFINES WS-CHECK-DIGIT-ALPHA
011600                                PIC 9(01).
011700     05  FILLER                 PIC X(03) VALUE SPACES.
011800 77  WS-RUN-COUNT               PIC S9(4) COMP VALUE ZERO.
011900 LINKAGE SECTION.
012000 01  LS-PARTIAL-NUMBER          PIC X(18).
012100 01  LS-PARTIAL-NUMBER-LEN      PIC 9(02).
012200 01  LS-CHECK-DIGIT             PIC 9(01).
012300 PROCEDURE DIVISION USING LS-PARTIAL-NUMBER
012400                          LS-PARTIAL-NUMBER-LEN
012500                          LS-CHECK-DIGIT.
012600******************************************************************
012700 0100-MAIN SECTION.
012800 0100-MAIN-PARA.
012900     ADD 1 TO WS-RUN-COUNT.
013000     ADD 1 TO CRD-LUHN-CALL-SEQUENCE.
013100     IF CRD-TRACE-REQUESTED
013200        MOVE "Y" TO CRD-LUHN-TRACE-SWITCH
013300     ELSE
013400        MOVE "N" TO CRD-LUHN-TRACE-SWITCH
013500     END-IF.
013600     IF CRD-LUHN-TRACE-ON
013700        ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
013800        DISPLAY "CRDCHK1 CALL " WS-RUN-COUNT " SEQ "
013900                CRD-LUHN-CALL-SEQUENCE " ON " WS-RUN-DATE
014000                " PARTIAL=" LS-PARTIAL-NUMBER
014100     END-IF.
014200
014300     MOVE ZERO TO LS-CHECK-DIGIT.
014400     MOVE SPACES TO CRD-DIGIT-STRING.
014500     MOVE LS-PARTIAL-NUMBER TO CRD-DIGIT-STRING.
014600     MOVE LS-PARTIAL-NUMBER-LEN TO CRD-DIGIT-COUNT.
014700
014800     IF CRD-DIGIT-COUNT > ZERO
014900        GO TO 0150-HAVE-DIGITS.
015000     GO TO 0100-EXIT.
015100
015200 0150-HAVE-DIGITS.
015300     PERFORM 0300-CHECK-DIGITSUM THRU 0300-EXIT.
015400
015500 0100-EXIT.
015600     EXIT PROGRAM.
015700******************************************************************
015800*    0300-CHECK-DIGITSUM - THE LUHN ALGORITHM ITSELF.
015900*    1. REVERSE THE SIGNIFICANT DIGITS SO INDEX 1 IS THE DIGIT
016000*       THAT WAS RIGHTMOST IN THE CALLER'S STRING.
016100*    2. DOUBLE EVERY DIGIT STANDING AT AN ODD 1-BASED POSITION OF
016200*       THE REVERSED STRING (I.E. EVERY OTHER DIGIT COUNTING FROM
016300*       THE RIGHTMOST DIGIT OF THE ORIGINAL STRING), SUBTRACTING
016400*       9 WHEN THE DOUBLED VALUE RUNS OVER 9.
016500*    3. SUM ONLY THE DOUBLED (ODD 1-BASED POSITION) DIGITS - THE
016600*       PASSTHROUGH DIGITS AT THE EVEN 1-BASED POSITIONS NEVER GO
016700*       INTO THE SUM AT ALL.  SEE THE 04/02/2015 CARD-067 CHANGE
016800*       LOG ENTRY ABOVE - SUMMING EVERY POSITION LOOKS RIGHT AND
016900*       ISN'T.
017000*    4. THE CHECK DIGIT IS THAT SUM MODULO 10, TAKEN DIRECTLY.
017100******************************************************************
017200 0300-CHECK-DIGITSUM SECTION.
017300 0300-CHECK-DIGITSUM-PARA.
017400     PERFORM 0310-REVERSE-ONE-DIGIT THRU 0310-EXIT
017500        VARYING CRD-WORK-IDX FROM 1 BY 1
017600             UNTIL CRD-WORK-IDX > CRD-DIGIT-COUNT.
017700
017800     PERFORM 0320-DOUBLE-ONE-DIGIT THRU 0320-EXIT
017900        VARYING CRD-WORK-IDX FROM 1 BY 1
018000             UNTIL CRD-WORK-IDX > CRD-DIGIT-COUNT.
018100
018200     COMPUTE CRD-DIGIT-SUM = 0.
018300     PERFORM 0330-SUM-ONE-DIGIT THRU 0330-EXIT
018400        VARYING CRD-WORK-IDX FROM 1 BY 1
018500             UNTIL CRD-WORK-IDX > CRD-DIGIT-COUNT.
018600
018700     DIVIDE CRD-DIGIT-SUM BY 10
018800        GIVING WS-SUM-QUOT REMAINDER WS-SUM-REM.
018900     MOVE WS-SUM-REM TO LS-CHECK-DIGIT.
019000     MOVE LS-CHECK-DIGIT TO WS-CHECK-DIGIT-NUMERIC.
019100
019200     IF CRD-LUHN-TRACE-ON
019300        MOVE CRD-DIGIT-SUM TO WS-DIGIT-SUM-DISPLAY
019400        DISPLAY "CRDCHK1 DIGIT SUM=" CRD-DIGIT-SUM
019500                " REMAINDER=" WS-SUM-REM
019600                " CHECK DIGIT=" LS-CHECK-DIGIT
019700     END-IF.
019800 0300-EXIT.
019900     EXIT.
020000******************************************************************
020100* 0310-REVERSE-ONE-DIGIT - ONE TABLE POSITION OF THE REVERSE STEP,
020200*                          DRIVEN BY THE PERFORM VARYING IN
020300*                          0300-CHECK-DIGITSUM.
020400******************************************************************
020500 0310-REVERSE-ONE-DIGIT SECTION.
020600 0310-REVERSE-ONE-DIGIT-PARA.
020700     COMPUTE CRD-REV-IDX = CRD-DIGIT-COUNT - CRD-WORK-IDX + 1.
020800     MOVE CRD-DIGIT(CRD-REV-IDX) TO CRD-REV-DIGIT(CRD-WORK-IDX).
020900 0310-EXIT.
021000     EXIT.
021100******************************************************************
021200* 0320-DOUBLE-ONE-DIGIT - ONE TABLE POSITION OF THE DOUBLE-AND-
021300*                         REDUCE STEP.  ODD 1-BASED POSITIONS OF
021400*                         THE REVERSED STRING ARE DOUBLED, EVEN
021500*                         POSITIONS PASS THROUGH UNCHANGED.
021600******************************************************************
021700 0320-DOUBLE-ONE-DIGIT SECTION.
021800 0320-DOUBLE-ONE-DIGIT-PARA.
021900     DIVIDE CRD-WORK-IDX BY 2
022000        GIVING WS-PARITY-QUOT REMAINDER WS-PARITY-REM.
022100     IF WS-PARITY-REM = 1
022200        MOVE "O" TO CRD-PARITY-FLAG
022300     ELSE
022400        MOVE "E" TO CRD-PARITY-FLAG
022500     END-IF.
022600     IF CRD-POSITION-IS-ODD
022700        COMPUTE CRD-DOUBLED-DIGIT(CRD-WORK-IDX) =
022800                CRD-REV-DIGIT(CRD-WORK-IDX) * 2
022900        IF CRD-DOUBLED-DIGIT(CRD-WORK-IDX) > 9
023000           SUBTRACT 9 FROM CRD-DOUBLED-DIGIT(CRD-WORK-IDX)
023100        END-IF
023200     ELSE
023300        MOVE CRD-REV-DIGIT(CRD-WORK-IDX)
023400             TO CRD-DOUBLED-DIGIT(CRD-WORK-IDX)
023500     END-IF.
023600 0320-EXIT.
023700     EXIT.
023800******************************************************************
023900* 0330-SUM-ONE-DIGIT - ADD ONE TABLE POSITION INTO THE RUNNING
024000*                      DIGIT SUM, BUT ONLY WHEN THE POSITION WAS
024100*                      ONE OF THE DOUBLED (ODD 1-BASED) ONES -
024200*                      PASSTHROUGH POSITIONS DO NOT COUNT.
024300******************************************************************
024400 0330-SUM-ONE-DIGIT SECTION.
024500 0330-SUM-ONE-DIGIT-PARA.
024600     DIVIDE CRD-WORK-IDX BY 2
024700        GIVING WS-PARITY-QUOT REMAINDER WS-PARITY-REM.
024800     IF WS-PARITY-REM = 1
024900        MOVE "O" TO CRD-PARITY-FLAG
025000     ELSE
025100        MOVE "E" TO CRD-PARITY-FLAG
025200     END-IF.
025300     IF CRD-POSITION-IS-ODD
025400        ADD CRD-DOUBLED-DIGIT(CRD-WORK-IDX) TO CRD-DIGIT-SUM
025500     END-IF.
025600 0330-EXIT.
025700     EXIT.
025800 END PROGRAM CRDCHK1.
