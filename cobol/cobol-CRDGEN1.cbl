000100 ID DIVISION.
000200 PROGRAM-ID. CRDGEN1.
000300 AUTHOR. T M HALVORSEN.
000400 INSTALLATION. CARDSYS DATA CENTER.
000500 DATE-WRITTEN. 03/20/1987.
000600 DATE-COMPILED.
000700 SECURITY. CARDSYS PRODUCTION - AUTHORIZED MAINTENANCE ONLY.
000800******************************************************************
000900*    CRDGEN1 - BUILD A NEW CARD NUMBER FROM AN ISSUER PREFIX
001000*
001100*    THIS IS A CALLED PROGRAM.  GIVEN AN ISSUER IDENTIFICATION
001200*    NUMBER (IIN) PREFIX AND THE WANTED CARD LENGTH, IT FILLS THE
001300*    MIDDLE OF THE CARD NUMBER WITH FILLER DIGITS (CALLING
001400*    CRDRAND ONE DIGIT AT A TIME, THE WAY CPRFILE USED TO CALL
001500*    CPRTODAY FOR A DATE STAMP) AND THEN CALLS CRDCHK1 TO PUT THE
001600*    LUHN CHECK DIGIT ON THE END.
001700*
001800*    NUMBER OF FILLER DIGITS = CARD-LENGTH - IIN-PREFIX-LEN - 1.
001900*    THIS SHOP DOES NOT GUARD AGAINST A NEGATIVE FILLER COUNT -
002000*    THE CALLER (CARD ISSUANCE SYSTEM) IS TRUSTED TO PASS A
002100*    CARD-LENGTH LONGER THAN THE PREFIX, SAME AS CPRCHECD NEVER
002200*    GUARDED AGAINST A SHORT CPR NUMBER COMING FROM ITS CALLER.
002300*    A ZERO-LENGTH PREFIX IS THE ONE CASE WE DO SHORT-CIRCUIT -
002400*    SEE THE GO TO IN 0100-MAIN-PARA.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    03/20/1987 TMH  CARD-003 INITIAL VERSION, ADAPTED FROM THE
002900*                    OLD CPRFILE SKELETON (CALL OUT FOR A
003000*                    SUB-VALUE, CALL OUT AGAIN FOR THE CHECK
003100*                    DIGIT, BUILD THE OUTPUT RECORD).
003200*    11/02/1988 TMH  CARD-006 CARD-NUMBER WIDENED TO 19 BYTES TO
003300*                    MATCH THE NEW CRDCHK1 PARTIAL-NUMBER WIDTH.
003400*    04/19/1991 JRO  CARD-014 NO CHANGE - REVIEWED AFTER THE
003500*                    CRDLUHN COPYBOOK MOVE, CRDGEN1 ONLY CALLS
003600*                    CRDCHK1, IT DOES NOT COPY THE TABLE ITSELF.
003700*    01/06/1998 LPA  CARD-033 Y2K REVIEW - NO DATE FIELDS HERE,
003800*                    NO CHANGE REQUIRED FOR Y2K BINDER.
003900*    03/02/2003 MTQ  CARD-043 WS-FILLER-COUNT WENT NEGATIVE ON A
004000*                    BAD TEST REQUEST AND THE PERFORM VARYING
004100*                    SIMPLY DID NOT EXECUTE - LOGGED AS WORKING
004200*                    AS DESIGNED, CALLER'S RESPONSIBILITY PER
004300*                    CARD-003 NOTE ABOVE.
004400*    08/22/2009 ROF  CARD-058 ADDED CRD-TRACE-REQUESTED DISPLAYS
004500*                    TO MATCH CRDCHK1 AND CRDRAND.
004600*    03/11/2015 DNA  CARD-066 PICKED UP THE CRDLUHN COPYBOOK FOR
004700*                    THE SHARED TRACE SWITCH, ADDED A ZERO-LENGTH
004800*                    PREFIX SHORT CIRCUIT, AND RENUMBERED THE
004900*                    PROCEDURE DIVISION TO THE SHOP'S STANDARD
005000*                    NNNN- FORM.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS CRD-NUMERIC-CLASS IS "0" THRU "9"
005600     UPSI-0 ON STATUS IS CRD-TRACE-REQUESTED
005700              OFF STATUS IS CRD-TRACE-NOT-REQUESTED.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000     COPY CRDLUHN.
006100 01  WS-PARTIAL-AREA.
006200     05  WS-PARTIAL-NUMBER       PIC X(19) VALUE SPACES.
006300     05  WS-PARTIAL-TABLE REDEFINES WS-PARTIAL-NUMBER.
006400         10  WS-PARTIAL-CHAR     PIC X(01) OCCURS 19 TIMES.
006500     05  FILLER                  PIC X(04) VALUE SPACES.
006600 01  WS-GEN-COUNTERS.
006700     05  WS-FILLER-COUNT         PIC S9(4) COMP VALUE ZERO.
006800     05  WS-FILLER-IDX           PIC S9(4) COMP VALUE ZERO.
006900     05  WS-PARTIAL-LEN          PIC S9(4) COMP VALUE ZERO.
007000     05  WS-TARGET-POS           PIC S9(4) COMP VALUE ZERO.
007100     05  FILLER                  PIC X(04) VALUE SPACES.
007200 01  WS-NEXT-DIGIT-AREA.
007300     05  WS-NEXT-DIGIT           PIC 9(01) VALUE ZERO.
007400     05  FILLER                  PIC X(03) VALUE SPACES.
007500 01  WS-CHK-LINKAGE-AREA.
007600     05  WS-CHK-PARTIAL-NUMBER   PIC X(18) VALUE SPACES.
007700     05  WS-CHK-PARTIAL-TABLE REDEFINES WS-CHK-PARTIAL-NUMBER.
007800         10  WS-CHK-PARTIAL-CHAR PIC X(01) OCCURS 18 TIMES.
007900     05  WS-CHK-PARTIAL-LEN      PIC 9(02) VALUE ZERO.
008000     05  WS-CHK-CHECK-DIGIT      PIC 9(01) VALUE ZERO.
008100     05  FILLER                  PIC X(03) VALUE SPACES.
008200 01  WS-CARD-NUMBER-ECHO.
008300     05  WS-CARD-NUMBER-ECHO-X   PIC X(19) VALUE SPACES.
008400     05  WS-CARD-NUMBER-ECHO-TABLE REDEFINES WS-CARD-NUMBER-ECHO-X.
008500         10  WS-CARD-NUMBER-ECHO-CHAR PIC X(01) OCCURS 19 TIMES.
008550     05  FILLER                  PIC X(04) VALUE SPACES.
008600 77  WS-GEN-CALL-COUNT           PIC S9(4) COMP VALUE ZERO.
008700 LINKAGE SECTION.
008800 01  LS-CARD-NUMBER-REQUEST.
008900     05  LS-IIN-PREFIX           PIC X(10).
009000     05  LS-IIN-PREFIX-LEN       PIC 9(02).
009100     05  LS-CARD-LENGTH          PIC 9(02).
009150     05  FILLER                  PIC X(02) VALUE SPACES.
009200 01  LS-CARD-NUMBER-RESULT.
009300     05  LS-CARD-NUMBER          PIC X(19).
009350     05  FILLER                  PIC X(04) VALUE SPACES.
009400 PROCEDURE DIVISION USING LS-CARD-NUMBER-REQUEST
009500                          LS-CARD-NUMBER-RESULT.
009600******************************************************************
009700 0100-MAIN SECTION.
009800 0100-MAIN-PARA.
009900     ADD 1 TO WS-GEN-CALL-COUNT.
010000     ADD 1 TO CRD-LUHN-CALL-SEQUENCE.
010100     IF CRD-TRACE-REQUESTED
010200        MOVE "Y" TO CRD-LUHN-TRACE-SWITCH
010300     ELSE
010400        MOVE "N" TO CRD-LUHN-TRACE-SWITCH
010500     END-IF.
010600     IF CRD-LUHN-TRACE-ON
010700        DISPLAY "CRDGEN1 CALL " WS-GEN-CALL-COUNT " REQUEST IIN="
010800                LS-IIN-PREFIX " PREFIX-LEN=" LS-IIN-PREFIX-LEN
010900                " CARD-LENGTH=" LS-CARD-LENGTH
011000     END-IF.
011100
011200     MOVE SPACES TO LS-CARD-NUMBER.
011300     MOVE SPACES TO WS-PARTIAL-NUMBER.
011400     IF LS-IIN-PREFIX-LEN > ZERO
011500        GO TO 0150-BUILD-NUMBER.
011600     GO TO 0100-EXIT.
011700
011800 0150-BUILD-NUMBER.
011900     PERFORM 0200-BUILD-PREFIX THRU 0200-EXIT.
012000     PERFORM 0300-BUILD-FILLER-DIGITS THRU 0300-EXIT.
012100     PERFORM 0400-APPEND-CHECK-DIGIT THRU 0400-EXIT.
012200
012300 0100-EXIT.
012400     EXIT PROGRAM.
012500******************************************************************
012600* 0200-BUILD-PREFIX - COPY THE ISSUER PREFIX INTO THE LOW ORDER
012700*                     END OF THE WORKING PARTIAL NUMBER.
012800******************************************************************
012900 0200-BUILD-PREFIX SECTION.
013000 0200-BUILD-PREFIX-PARA.
013100     PERFORM 0210-COPY-ONE-PREFIX-CHAR THRU 0210-EXIT
013200        VARYING WS-FILLER-IDX FROM 1 BY 1
013300             UNTIL WS-FILLER-IDX > LS-IIN-PREFIX-LEN.
013400 0200-EXIT.
013500     EXIT.
013600******************************************************************
013700* 0210-COPY-ONE-PREFIX-CHAR - ONE CHARACTER OF THE 0200-BUILD-
013800*                             PREFIX LOOP, DRIVEN BY THE PERFORM
013900*                             VARYING ABOVE.
014000******************************************************************
014100 0210-COPY-ONE-PREFIX-CHAR SECTION.
014200 0210-COPY-ONE-PREFIX-CHAR-PARA.
014300     MOVE LS-IIN-PREFIX(WS-FILLER-IDX:1)
014400          TO WS-PARTIAL-CHAR(WS-FILLER-IDX).
014500 0210-EXIT.
014600     EXIT.
014700******************************************************************
014800* 0300-BUILD-FILLER-DIGITS - ONE CALL TO CRDRAND PER FILLER
014900*                            POSITION BETWEEN THE PREFIX AND THE
015000*                            CHECK DIGIT.
015100******************************************************************
015200 0300-BUILD-FILLER-DIGITS SECTION.
015300 0300-BUILD-FILLER-DIGITS-PARA.
015400     COMPUTE WS-FILLER-COUNT =
015500             LS-CARD-LENGTH - LS-IIN-PREFIX-LEN - 1.
015600     PERFORM 0310-GET-ONE-FILLER-DIGIT THRU 0310-EXIT
015700        VARYING WS-FILLER-IDX FROM 1 BY 1
015800             UNTIL WS-FILLER-IDX > WS-FILLER-COUNT.
015900 0300-EXIT.
016000     EXIT.
016100******************************************************************
016200* 0310-GET-ONE-FILLER-DIGIT - ONE CALL TO CRDRAND, DRIVEN BY THE
016300*                             PERFORM VARYING IN 0300-BUILD-
016400*                             FILLER-DIGITS.
016500******************************************************************
016600 0310-GET-ONE-FILLER-DIGIT SECTION.
016700 0310-GET-ONE-FILLER-DIGIT-PARA.
016800     CALL "CRDRAND" USING WS-NEXT-DIGIT.
016900     COMPUTE WS-TARGET-POS =
017000             LS-IIN-PREFIX-LEN + WS-FILLER-IDX.
017100     MOVE WS-NEXT-DIGIT TO WS-PARTIAL-CHAR(WS-TARGET-POS).
017200 0310-EXIT.
017300     EXIT.
017400******************************************************************
017500* 0400-APPEND-CHECK-DIGIT - CALL THE SHARED LUHN ROUTINE FOR THE
017600*                           CHECK DIGIT AND ASSEMBLE THE FINAL
017700*                           NUMBER.
017800******************************************************************
017900 0400-APPEND-CHECK-DIGIT SECTION.
018000 0400-APPEND-CHECK-DIGIT-PARA.
018100     COMPUTE WS-PARTIAL-LEN = LS-CARD-LENGTH - 1.
018200     MOVE SPACES TO WS-CHK-PARTIAL-NUMBER.
018300     MOVE WS-PARTIAL-NUMBER(1:WS-PARTIAL-LEN)
018400          TO WS-CHK-PARTIAL-NUMBER(1:WS-PARTIAL-LEN).
018500     MOVE WS-PARTIAL-LEN TO WS-CHK-PARTIAL-LEN.
018600     CALL "CRDCHK1" USING WS-CHK-PARTIAL-NUMBER
018700                          WS-CHK-PARTIAL-LEN
018800                          WS-CHK-CHECK-DIGIT.
018900     MOVE WS-PARTIAL-NUMBER(1:WS-PARTIAL-LEN)
019000          TO LS-CARD-NUMBER(1:WS-PARTIAL-LEN).
019100     MOVE WS-CHK-CHECK-DIGIT TO LS-CARD-NUMBER(LS-CARD-LENGTH:1).
019200     MOVE LS-CARD-NUMBER TO WS-CARD-NUMBER-ECHO-X.
019300     IF CRD-LUHN-TRACE-ON
019400        DISPLAY "CRDGEN1 RESULT=" LS-CARD-NUMBER
019500     END-IF.
019600 0400-EXIT.
019700     EXIT.
019800 END PROGRAM CRDGEN1.
