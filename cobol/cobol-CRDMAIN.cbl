000100 ID DIVISION.
000200 PROGRAM-ID. CRDMAIN.
000300 AUTHOR. T M HALVORSEN.
000400 INSTALLATION. CARDSYS DATA CENTER.
000500 DATE-WRITTEN. 03/25/1987.
000600 DATE-COMPILED.
000700 SECURITY. CARDSYS PRODUCTION - AUTHORIZED MAINTENANCE ONLY.
000800******************************************************************
000900*    CRDMAIN - CARDSYS LUHN UNIT DRIVER / SMOKE TEST
001000*
001100*    DRIVES THE THREE CARD-NUMBER CALLED PROGRAMS (CRDGEN1,
001200*    CRDCHK1, CRDVAL1) AGAINST A HANDFUL OF HARD-CODED NUMBERS
001300*    AND DISPLAYS WHAT COMES BACK.  THIS IS NOT A PRODUCTION
001400*    BATCH STEP - IT IS RUN BY HAND AFTER A CRDCHK1 OR CRDGEN1
001500*    CHANGE, THE SAME WAY CPRMAIN WAS RUN BY HAND AGAINST A LIST
001600*    OF CPR NUMBERS AFTER A CPRCHECD CHANGE.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    03/25/1987 TMH  CARD-004 INITIAL VERSION, SEVEN HAND-PICKED
002100*                    CPR NUMBERS REPLACED WITH THE CARD BRAND'S
002200*                    OWN WORKED EXAMPLES FROM THE CARD-001 SPEC.
002300*    11/02/1988 TMH  CARD-006 ADDED THE GENERATE-CARD-NUMBER
002400*                    BLOCK ONCE CRDGEN1 EXISTED.
002500*    04/19/1991 JRO  CARD-014 ADDED THE VALIDATE-CARD-NUMBER
002600*                    BLOCK ONCE CRDVAL1 WAS SPLIT OUT OF THE OLD
002700*                    CPR VALIDATOR SKELETON.
002800*    01/06/1998 LPA  CARD-033 Y2K REVIEW - NO DATE FIELDS DRIVE
002900*                    ANY TEST CASE HERE, NO CHANGE REQUIRED.
003000*    08/22/2009 ROF  CARD-058 SET UPSI-0 ON SO A NIGHTLY RUN OF
003100*                    THIS DRIVER ALSO SHOWS THE TRACE LINES OUT
003200*                    OF EACH CALLED PROGRAM.
003300*    03/11/2015 DNA  CARD-065 THE CARD-001 EXHIBIT B VALIDATE
003400*                    CASES BELOW WERE FAILING BEFORE THE
003500*                    CHECK-DIGITSUM FIX IN CRDCHK1 - RERAN THIS
003600*                    WHOLE DECK AFTER THAT FIX WENT IN, ALL FOUR
003700*                    VALIDATE CASES NOW SHOW THE FLAG THE BRAND'S
003800*                    OWN SPEC CALLS FOR.  ALSO RENUMBERED THE
003900*                    PROCEDURE DIVISION TO THE SHOP'S STANDARD
004000*                    NNNN- FORM.
004050*    04/02/2015 DNA  CARD-067 ADDED A THIRD CHECKDIGIT CASE BELOW
004060*                    USING THE BRAND'S NEW-CARD-ISSUE PARTIAL
004070*                    NUMBER (IIN 1234, FILLER 12345678912) WITH THE
004080*                    REQUIRED ANSWER DISPLAYED RIGHT ALONGSIDE THE
004090*                    RESULT - THE OLD TWO-CASE DECK NEVER EXERCISED
004095*                    THE PASSTHROUGH-DIGIT BUG CRDCHK1'S OWN LOG
004096*                    DESCRIBES, SO A BAD CHECK-DIGITSUM COULD PASS
004097*                    THIS DRIVER SILENTLY.  NOT LETTING THAT HAPPEN
004098*                    AGAIN.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CRD-NUMERIC-CLASS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS CRD-TRACE-REQUESTED
004700              OFF STATUS IS CRD-TRACE-NOT-REQUESTED.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000     COPY CRDLUHN.
005100 01  WS-GEN-MODULE               PIC X(08) VALUE "CRDGEN1 ".
005200 01  WS-CHK-MODULE               PIC X(08) VALUE "CRDCHK1 ".
005300 01  WS-VAL-MODULE               PIC X(08) VALUE "CRDVAL1 ".
005400 01  WS-GEN-REQUEST.
005500     05  WS-GEN-IIN-PREFIX       PIC X(10) VALUE SPACES.
005600     05  WS-GEN-IIN-PREFIX-LEN   PIC 9(02) VALUE ZERO.
005700     05  WS-GEN-CARD-LENGTH      PIC 9(02) VALUE ZERO.
005750     05  FILLER                  PIC X(02) VALUE SPACES.
005800 01  WS-GEN-RESULT.
005900     05  WS-GEN-CARD-NUMBER      PIC X(19) VALUE SPACES.
006000     05  WS-GEN-CARD-NUMBER-TABLE REDEFINES WS-GEN-CARD-NUMBER.
006100         10  WS-GEN-CARD-NUMBER-CHAR PIC X(01) OCCURS 19 TIMES.
006150     05  FILLER                  PIC X(04) VALUE SPACES.
006200 01  WS-CHK-REQUEST.
006300     05  WS-CHK-PARTIAL-NUMBER   PIC X(18) VALUE SPACES.
006400     05  WS-CHK-PARTIAL-TABLE REDEFINES WS-CHK-PARTIAL-NUMBER.
006500         10  WS-CHK-PARTIAL-CHAR PIC X(01) OCCURS 18 TIMES.
006600     05  WS-CHK-PARTIAL-LEN      PIC 9(02) VALUE ZERO.
006650     05  FILLER                  PIC X(03) VALUE SPACES.
006700 01  WS-CHK-RESULT.
006800     05  WS-CHK-CHECK-DIGIT      PIC 9(01) VALUE ZERO.
006850     05  FILLER                  PIC X(03) VALUE SPACES.
006900 01  WS-VAL-REQUEST.
007000     05  WS-VAL-FULL-NUMBER      PIC X(19) VALUE SPACES.
007100     05  WS-VAL-FULL-NUMBER-TABLE REDEFINES WS-VAL-FULL-NUMBER.
007200         10  WS-VAL-FULL-NUMBER-CHAR PIC X(01) OCCURS 19 TIMES.
007300     05  WS-VAL-FULL-NUMBER-LEN  PIC 9(02) VALUE ZERO.
007350     05  FILLER                  PIC X(02) VALUE SPACES.
007400 01  WS-VAL-RESULT.
007500     05  WS-VAL-VALID-FLAG       PIC X(01) VALUE SPACES.
007550     05  FILLER                  PIC X(03) VALUE SPACES.
007600 77  WS-CASE-COUNT               PIC S9(4) COMP VALUE ZERO.
007700 PROCEDURE DIVISION.
007800******************************************************************
007900 0100-MAIN SECTION.
008000 0100-MAIN-PARA.
008100     IF CRD-TRACE-REQUESTED
008200        MOVE "Y" TO CRD-LUHN-TRACE-SWITCH
008300     ELSE
008400        MOVE "N" TO CRD-LUHN-TRACE-SWITCH
008500     END-IF.
008600     PERFORM 0200-RUN-GENERATE-CASES THRU 0200-EXIT.
008700     PERFORM 0300-RUN-CHECK-DIGIT-CASES THRU 0300-EXIT.
008800     PERFORM 0400-RUN-VALIDATE-CASES THRU 0400-EXIT.
008900     GOBACK.
009000 0100-EXIT.
009100     EXIT PROGRAM.
009200******************************************************************
009300* 0200-RUN-GENERATE-CASES - CARD-001 WORKED EXAMPLE: A 16 BYTE
009400*                           CARD STARTING WITH ISSUER PREFIX 1234.
009500******************************************************************
009600 0200-RUN-GENERATE-CASES SECTION.
009700 0200-RUN-GENERATE-CASES-PARA.
009800     MOVE SPACES TO WS-GEN-IIN-PREFIX.
009900     MOVE "1234" TO WS-GEN-IIN-PREFIX.
010000     MOVE 4 TO WS-GEN-IIN-PREFIX-LEN.
010100     MOVE 16 TO WS-GEN-CARD-LENGTH.
010200     CALL WS-GEN-MODULE USING WS-GEN-REQUEST WS-GEN-RESULT.
010300     ADD 1 TO WS-CASE-COUNT.
010400     DISPLAY "CASE " WS-CASE-COUNT
010500             " GENERATE IIN=1234 LEN=16 RESULT="
010600             WS-GEN-CARD-NUMBER.
010700 0200-EXIT.
010800     EXIT.
010900******************************************************************
011000* 0300-RUN-CHECK-DIGIT-CASES - CARD-001 WORKED EXAMPLES FOR A
011100*                              BARE GETCHECKDIGIT CALL, PLUS THE
011150*                              CARD-067 ISSUER-PREFIX VECTOR BELOW
011175*                              THAT CATCHES WHAT THE FIRST TWO
011180*                              CASES DO NOT - SEE THE CRDCHK1
011190*                              04/02/2015 CHANGE LOG ENTRY.
011200******************************************************************
011300 0300-RUN-CHECK-DIGIT-CASES SECTION.
011400 0300-RUN-CHECK-DIGIT-CASES-PARA.
011500     MOVE SPACES TO WS-CHK-PARTIAL-NUMBER.
011600     MOVE "1234567" TO WS-CHK-PARTIAL-NUMBER(1:7).
011700     MOVE 7 TO WS-CHK-PARTIAL-LEN.
011800     CALL WS-CHK-MODULE USING WS-CHK-PARTIAL-NUMBER
011900                              WS-CHK-PARTIAL-LEN
012000                              WS-CHK-CHECK-DIGIT.
012100     ADD 1 TO WS-CASE-COUNT.
012200     DISPLAY "CASE " WS-CASE-COUNT
012300             " CHECKDIGIT PARTIAL=1234567 RESULT="
012400             WS-CHK-CHECK-DIGIT.
012500
012600     MOVE SPACES TO WS-CHK-PARTIAL-NUMBER.
012700     MOVE "543217894" TO WS-CHK-PARTIAL-NUMBER(1:9).
012800     MOVE 9 TO WS-CHK-PARTIAL-LEN.
012900     CALL WS-CHK-MODULE USING WS-CHK-PARTIAL-NUMBER
013000                              WS-CHK-PARTIAL-LEN
013100                              WS-CHK-CHECK-DIGIT.
013200     ADD 1 TO WS-CASE-COUNT.
013300     DISPLAY "CASE " WS-CASE-COUNT
013400             " CHECKDIGIT PARTIAL=543217894 RESULT="
013500             WS-CHK-CHECK-DIGIT.
013550
013560     MOVE SPACES TO WS-CHK-PARTIAL-NUMBER.
013570     MOVE "123412345678912" TO WS-CHK-PARTIAL-NUMBER(1:15).
013580     MOVE 15 TO WS-CHK-PARTIAL-LEN.
013590     CALL WS-CHK-MODULE USING WS-CHK-PARTIAL-NUMBER
013592                              WS-CHK-PARTIAL-LEN
013594                              WS-CHK-CHECK-DIGIT.
013596     ADD 1 TO WS-CASE-COUNT.
013598     DISPLAY "CASE " WS-CASE-COUNT
013599             " CHECKDIGIT PARTIAL=123412345678912 REQUIRED=5 RESULT="
013600             WS-CHK-CHECK-DIGIT.
013700 0300-EXIT.
013710     EXIT.
013800******************************************************************
013900* 0400-RUN-VALIDATE-CASES - CARD-001 WORKED EXAMPLES FOR
014000*                           VALIDATECARDNUMBER.
014100******************************************************************
014200 0400-RUN-VALIDATE-CASES SECTION.
014300 0400-RUN-VALIDATE-CASES-PARA.
014400     MOVE SPACES TO WS-VAL-FULL-NUMBER.
014500     MOVE "12345674" TO WS-VAL-FULL-NUMBER(1:8).
014600     MOVE 8 TO WS-VAL-FULL-NUMBER-LEN.
014700     CALL WS-VAL-MODULE USING WS-VAL-REQUEST WS-VAL-RESULT.
014800     ADD 1 TO WS-CASE-COUNT.
014900     DISPLAY "CASE " WS-CASE-COUNT
015000             " VALIDATE 12345674 FLAG=" WS-VAL-VALID-FLAG.
015100
015200     MOVE SPACES TO WS-VAL-FULL-NUMBER.
015300     MOVE "12345675" TO WS-VAL-FULL-NUMBER(1:8).
015400     MOVE 8 TO WS-VAL-FULL-NUMBER-LEN.
015500     CALL WS-VAL-MODULE USING WS-VAL-REQUEST WS-VAL-RESULT.
015600     ADD 1 TO WS-CASE-COUNT.
015700     DISPLAY "CASE " WS-CASE-COUNT
015800             " VALIDATE 12345675 FLAG=" WS-VAL-VALID-FLAG.
015900
016000     MOVE SPACES TO WS-VAL-FULL-NUMBER.
016100     MOVE "5432178944" TO WS-VAL-FULL-NUMBER(1:10).
016200     MOVE 10 TO WS-VAL-FULL-NUMBER-LEN.
016300     CALL WS-VAL-MODULE USING WS-VAL-REQUEST WS-VAL-RESULT.
016400     ADD 1 TO WS-CASE-COUNT.
016500     DISPLAY "CASE " WS-CASE-COUNT
016600             " VALIDATE 5432178944 FLAG=" WS-VAL-VALID-FLAG.
016700
016800     MOVE SPACES TO WS-VAL-FULL-NUMBER.
016900     MOVE "5432178948" TO WS-VAL-FULL-NUMBER(1:10).
017000     MOVE 10 TO WS-VAL-FULL-NUMBER-LEN.
017100     CALL WS-VAL-MODULE USING WS-VAL-REQUEST WS-VAL-RESULT.
017200     ADD 1 TO WS-CASE-COUNT.
017300     DISPLAY "CASE " WS-CASE-COUNT
017400             " VALIDATE 5432178948 FLAG=" WS-VAL-VALID-FLAG.
017500 0400-EXIT.
017600     EXIT.
017700 END PROGRAM CRDMAIN.
