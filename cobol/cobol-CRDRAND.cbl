000100 ID DIVISION.
000200 PROGRAM-ID. CRDRAND.
000300 AUTHOR. T M HALVORSEN.
000400 INSTALLATION. CARDSYS DATA CENTER.
000500 DATE-WRITTEN. 03/18/1987.
000600 DATE-COMPILED.
000700 SECURITY. CARDSYS PRODUCTION - AUTHORIZED MAINTENANCE ONLY.
000800******************************************************************
000900*    CRDRAND - NEXT FILLER DIGIT FOR A NEW CARD NUMBER
001000*
001100*    THIS IS A CALLED PROGRAM.  CRDGEN1 CALLS IT ONCE FOR EACH
001200*    FILLER DIGIT IT NEEDS BETWEEN THE ISSUER PREFIX AND THE
001300*    CHECK DIGIT.  THE SHOP HAS NO HARDWARE RANDOM-NUMBER FEED ON
001400*    THE BATCH LPAR, SO THIS RETURNS THE NEXT DIGIT OF AN
001500*    IN-STORAGE PSEUDO-RANDOM SEQUENCE INSTEAD - SAME IDEA AS
001600*    CPRTODAY RETURNING "YESTERDAY PLUS ONE" ON EACH SUCCESSIVE
001700*    CALL, BUT SEEDED FROM THE CLOCK THE FIRST TIME IT RUNS.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    03/18/1987 TMH  CARD-002 INITIAL VERSION, SEED FROM
002200*                    ACCEPT FROM TIME, PATTERNED ON CPRTODAY'S
002300*                    "ZERO MEANS NOT YET SEEDED" CONVENTION.
002400*    11/02/1988 TMH  CARD-006 BOUNDED WS-SEED TO 4 DIGITS SO THE
002500*                    MULTIPLY IN MAIN1 CANNOT OVERFLOW COMP-4.
002600*    04/19/1991 JRO  CARD-014 NO CHANGE - REVIEWED WITH CRDCHK1
002700*                    COPYBOOK MOVE, NOTHING HERE TO MOVE.
002800*    01/06/1998 LPA  CARD-033 Y2K REVIEW - WS-SEED IS NOT A DATE
002900*                    FIELD, NO CHANGE REQUIRED FOR Y2K BINDER.
003000*    03/02/2003 MTQ  CARD-042 A SECOND CALL WITHIN THE SAME
003100*                    CLOCK SECOND WAS PRODUCING TWO IDENTICAL
003200*                    SEEDS ON A FAST LPAR - ADDED WS-CALL-COUNT
003300*                    INTO THE SEED MIX SO BACK-TO-BACK CALLS
003400*                    DIVERGE.
003500*    03/11/2015 DNA  CARD-066 PICKED UP THE CRDLUHN COPYBOOK SO
003600*                    THIS PROGRAM SHARES THE SAME TRACE SWITCH
003700*                    AND CALL-SEQUENCE COUNTER AS THE REST OF THE
003800*                    FAMILY, MOVED WS-CALL-COUNT TO A STANDALONE
003900*                    77-LEVEL, AND RENUMBERED THE PROCEDURE
004000*                    DIVISION TO THE SHOP'S STANDARD NNNN- FORM.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CRD-NUMERIC-CLASS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS CRD-TRACE-REQUESTED
004700              OFF STATUS IS CRD-TRACE-NOT-REQUESTED.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000     COPY CRDLUHN.
005100 01  WS-SEED-AREA.
005200     05  WS-SEED                PIC S9(9) COMP VALUE ZERO.
005300     05  WS-SEED-PARTS REDEFINES WS-SEED.
005400         10  FILLER              PIC S9(5) COMP.
005500         10  WS-SEED-LOW4        PIC 9(4).
005600     05  FILLER                  PIC X(04) VALUE SPACES.
005700 01  WS-CLOCK-AREA.
005800     05  WS-CLOCK-TIME           PIC 9(8) VALUE ZERO.
005900     05  WS-CLOCK-PARTS REDEFINES WS-CLOCK-TIME.
006000         10  WS-CLOCK-HHMMSS     PIC 9(6).
006100         10  WS-CLOCK-HUNDS      PIC 9(2).
006200     05  FILLER                  PIC X(04) VALUE SPACES.
006300 01  WS-SEED-TRACE-AREA.
006400     05  WS-SEED-TRACE-DISPLAY   PIC 9(09) VALUE ZERO.
006500     05  WS-SEED-TRACE-TABLE REDEFINES WS-SEED-TRACE-DISPLAY.
006600         10  WS-SEED-TRACE-DIGIT PIC 9     OCCURS 9 TIMES.
006700     05  FILLER                  PIC X(04) VALUE SPACES.
006800 01  WS-GEN-WORK.
006900     05  WS-SCRATCH-QUOT         PIC S9(9) COMP.
007000     05  FILLER                  PIC X(02) VALUE SPACES.
007100 77  WS-CALL-COUNT               PIC S9(4) COMP VALUE ZERO.
007200 LINKAGE SECTION.
007300 01  LS-NEXT-DIGIT               PIC 9(01).
007400 PROCEDURE DIVISION USING LS-NEXT-DIGIT.
007500******************************************************************
007600 0100-MAIN SECTION.
007700 0100-MAIN-PARA.
007800     ADD 1 TO WS-CALL-COUNT.
007900     ADD 1 TO CRD-LUHN-CALL-SEQUENCE.
008000     IF CRD-TRACE-REQUESTED
008100        MOVE "Y" TO CRD-LUHN-TRACE-SWITCH
008200     ELSE
008300        MOVE "N" TO CRD-LUHN-TRACE-SWITCH
008400     END-IF.
008500
008600     IF WS-SEED NOT = ZERO
008700        GO TO 0200-ADVANCE-SEED.
008800     PERFORM 0150-SEED-FROM-CLOCK THRU 0150-EXIT.
008900
009000 0200-ADVANCE-SEED.
009100     COMPUTE WS-SEED =
009200             (WS-SEED * 1103 + 17 + WS-CALL-COUNT).
009300     DIVIDE WS-SEED BY 9973
009400        GIVING WS-SCRATCH-QUOT REMAINDER WS-SEED.
009500     DIVIDE WS-SEED BY 10
009600        GIVING WS-SCRATCH-QUOT REMAINDER LS-NEXT-DIGIT.
009700
009800     IF CRD-LUHN-TRACE-ON
009900        MOVE WS-SEED TO WS-SEED-TRACE-DISPLAY
010000        DISPLAY "CRDRAND CALL " WS-CALL-COUNT " SEQ "
010100                CRD-LUHN-CALL-SEQUENCE
010200                " DIGIT=" LS-NEXT-DIGIT " SEED=" WS-SEED
010300     END-IF.
010400     GOBACK.
010500 0100-EXIT.
010600     EXIT PROGRAM.
010700******************************************************************
010800* 0150-SEED-FROM-CLOCK - FIRST CALL OF A RUN ONLY, SEEDS WS-SEED
010900*                        FROM THE TIME-OF-DAY CLOCK.
011000******************************************************************
011100 0150-SEED-FROM-CLOCK SECTION.
011200 0150-SEED-FROM-CLOCK-PARA.
011300     ACCEPT WS-CLOCK-TIME FROM TIME.
011400     COMPUTE WS-SEED = WS-CLOCK-HHMMSS + WS-CALL-COUNT.
011500     IF WS-SEED = ZERO
011600        MOVE 7 TO WS-SEED
011700     END-IF.
011800 0150-EXIT.
011900     EXIT.
012000 END PROGRAM CRDRAND.
