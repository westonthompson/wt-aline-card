000100 ID DIVISION.
000200 PROGRAM-ID. CRDVAL1.
000300 AUTHOR. J R OKAFOR.
000400 INSTALLATION. CARDSYS DATA CENTER.
000500 DATE-WRITTEN. 04/19/1991.
000600 DATE-COMPILED.
000700 SECURITY. CARDSYS PRODUCTION - AUTHORIZED MAINTENANCE ONLY.
000800******************************************************************
000900*    CRDVAL1 - VALIDATE A FULL CARD NUMBER AGAINST ITS OWN
001000*              TRAILING LUHN CHECK DIGIT
001100*
001200*    THIS IS A CALLED PROGRAM.  IT STRIPS THE TRAILING DIGIT OFF
001300*    THE CALLER'S CARD NUMBER, CALLS CRDCHK1 TO RECOMPUTE WHAT
001400*    THAT DIGIT SHOULD BE, AND COMPARES THE TWO.  THE MODULE NAME
001500*    IS CARRIED IN A WORKING-STORAGE FIELD AND CALLED BY
001600*    VARIABLE, NOT BY LITERAL, THE SAME WAY THE OLD CPR VALIDATOR
001700*    CALLS OUT TO CPRTODAD - THAT WAY A FUTURE RELEASE CAN SWITCH
001800*    CHECK-DIGIT ROUTINES (A SECOND CARD BRAND, SAY) WITHOUT A
001900*    SOURCE CHANGE HERE.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    04/19/1991 JRO  CARD-014 INITIAL VERSION, CUT DOWN FROM THE
002400*                    OLD CPR VALIDATOR SKELETON - SAME CALL-BY-
002500*                    VARIABLE HABIT, NEW CARD-NUMBER LAYOUT.
002600*    09/08/1994 SKD  CARD-028 WS-CLAIMED-DIGIT-N REDEFINES WAS
002700*                    MISSING, COMPARE WAS DONE CHARACTER TO
002800*                    NUMERIC AND ALWAYS FAILED ON A LEADING
002900*                    ZERO CHECK DIGIT.  ADDED THE REDEFINES.
003000*    01/06/1998 LPA  CARD-033 Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                    PROGRAM, NO CHANGE REQUIRED.
003200*    03/02/2003 MTQ  CARD-044 FULL-CARD-NUMBER-LEN OF ZERO WAS
003300*                    DRIVING A NEGATIVE REFERENCE MODIFICATION
003400*                    AND ABENDING - NOW SET VALID-FLAG TO 'N' AND
003500*                    SKIP THE CALL WHEN LEN IS NOT POSITIVE.
003600*    08/22/2009 ROF  CARD-058 ADDED CRD-TRACE-REQUESTED DISPLAYS
003700*                    TO MATCH THE REST OF THE CARDSYS FAMILY.
003800*    03/11/2015 DNA  CARD-066 ADDED 88-LEVELS ON LS-VALID-FLAG SO
003900*                    THE SET/IF LOGIC READS THE SAME WAY THE
004000*                    BRAND-CODE AND STATUS 88-LEVELS DO IN THE
004100*                    CRDLUHN COPYBOOK, PICKED UP THE SHARED TRACE
004200*                    SWITCH, AND RENUMBERED THE PROCEDURE DIVISION
004300*                    TO THE SHOP'S STANDARD NNNN- FORM.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS CRD-NUMERIC-CLASS IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS CRD-TRACE-REQUESTED
005000              OFF STATUS IS CRD-TRACE-NOT-REQUESTED.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300     COPY CRDLUHN.
005400 01  WS-MODULE                   PIC X(08) VALUE "CRDCHK1 ".
005500 01  WS-CHK-LINKAGE-AREA.
005600     05  WS-CHK-PARTIAL-NUMBER   PIC X(18) VALUE SPACES.
005700     05  WS-CHK-PARTIAL-TABLE REDEFINES WS-CHK-PARTIAL-NUMBER.
005800         10  WS-CHK-PARTIAL-CHAR PIC X(01) OCCURS 18 TIMES.
005900     05  WS-CHK-PARTIAL-LEN      PIC 9(02) VALUE ZERO.
006000     05  WS-RECOMPUTED-DIGIT     PIC 9(01) VALUE ZERO.
006100     05  FILLER                  PIC X(03) VALUE SPACES.
006200 01  WS-CLAIMED-DIGIT-AREA.
006300     05  WS-CLAIMED-DIGIT-X      PIC X(01) VALUE ZERO.
006400     05  WS-CLAIMED-DIGIT-N REDEFINES WS-CLAIMED-DIGIT-X
006500                                 PIC 9(01).
006600     05  FILLER                  PIC X(03) VALUE SPACES.
006700 01  WS-FULL-NUMBER-ECHO.
006800     05  WS-FULL-NUMBER-ECHO-X   PIC X(19) VALUE SPACES.
006900     05  WS-FULL-NUMBER-ECHO-TABLE REDEFINES WS-FULL-NUMBER-ECHO-X.
007000         10  WS-FULL-NUMBER-ECHO-CHAR PIC X(01) OCCURS 19 TIMES.
007050     05  FILLER                  PIC X(04) VALUE SPACES.
007100 77  WS-VAL-CALL-COUNT           PIC S9(4) COMP VALUE ZERO.
007200 77  WS-PARTIAL-LEN              PIC S9(4) COMP VALUE ZERO.
007300 LINKAGE SECTION.
007400 01  LS-VALIDATE-REQUEST.
007500     05  LS-FULL-CARD-NUMBER     PIC X(19).
007600     05  LS-FULL-CARD-NUMBER-LEN PIC 9(02).
007650     05  FILLER                  PIC X(02) VALUE SPACES.
007700 01  LS-VALIDATE-RESULT.
007800     05  LS-VALID-FLAG           PIC X(01).
007900         88  LS-NUMBER-IS-VALID             VALUE "Y".
008000         88  LS-NUMBER-IS-INVALID           VALUE "N".
008050     05  FILLER                  PIC X(03) VALUE SPACES.
008100 PROCEDURE DIVISION USING LS-VALIDATE-REQUEST
008200                          LS-VALIDATE-RESULT.
008300******************************************************************
008400 0100-MAIN SECTION.
008500 0100-MAIN-PARA.
008600     ADD 1 TO WS-VAL-CALL-COUNT.
008700     ADD 1 TO CRD-LUHN-CALL-SEQUENCE.
008800     SET LS-NUMBER-IS-INVALID TO TRUE.
008900     IF CRD-TRACE-REQUESTED
009000        MOVE "Y" TO CRD-LUHN-TRACE-SWITCH
009100     ELSE
009200        MOVE "N" TO CRD-LUHN-TRACE-SWITCH
009300     END-IF.
009400     IF CRD-LUHN-TRACE-ON
009500        DISPLAY "CRDVAL1 CALL " WS-VAL-CALL-COUNT " REQUEST NUMBER="
009600                LS-FULL-CARD-NUMBER " LEN=" LS-FULL-CARD-NUMBER-LEN
009700     END-IF.
009800
009900     IF LS-FULL-CARD-NUMBER-LEN > 0
010000        GO TO 0150-HAVE-NUMBER.
010100     GO TO 0100-EXIT.
010200
010300 0150-HAVE-NUMBER.
010400     PERFORM 0200-CHECK-TRAILING-DIGIT THRU 0200-EXIT.
010500
010600 0100-EXIT.
010700     EXIT PROGRAM.
010800******************************************************************
010900* 0200-CHECK-TRAILING-DIGIT - RECOMPUTE THE CHECK DIGIT OVER THE
011000*                             LEADING DIGITS AND COMPARE IT TO THE
011100*                             DIGIT THE CALLER CLAIMS.
011200******************************************************************
011300 0200-CHECK-TRAILING-DIGIT SECTION.
011400 0200-CHECK-TRAILING-DIGIT-PARA.
011500     COMPUTE WS-PARTIAL-LEN = LS-FULL-CARD-NUMBER-LEN - 1.
011600     MOVE SPACES TO WS-CHK-PARTIAL-NUMBER.
011700     MOVE LS-FULL-CARD-NUMBER(1:WS-PARTIAL-LEN)
011800          TO WS-CHK-PARTIAL-NUMBER(1:WS-PARTIAL-LEN).
011900     MOVE WS-PARTIAL-LEN TO WS-CHK-PARTIAL-LEN.
012000
012100     CALL WS-MODULE USING WS-CHK-PARTIAL-NUMBER
012200                          WS-CHK-PARTIAL-LEN
012300                          WS-RECOMPUTED-DIGIT.
012400
012500     MOVE LS-FULL-CARD-NUMBER(LS-FULL-CARD-NUMBER-LEN:1)
012600          TO WS-CLAIMED-DIGIT-X.
012700     MOVE LS-FULL-CARD-NUMBER TO WS-FULL-NUMBER-ECHO-X.
012800
012900     IF WS-CLAIMED-DIGIT-N = WS-RECOMPUTED-DIGIT
013000        SET LS-NUMBER-IS-VALID TO TRUE
013100     ELSE
013200        SET LS-NUMBER-IS-INVALID TO TRUE
013300     END-IF.
013400
013500     IF CRD-LUHN-TRACE-ON
013600        DISPLAY "CRDVAL1 CLAIMED=" WS-CLAIMED-DIGIT-N
013700                " RECOMPUTED=" WS-RECOMPUTED-DIGIT
013800                " FLAG=" LS-VALID-FLAG
013900     END-IF.
014000 0200-EXIT.
014100     EXIT.
014200 END PROGRAM CRDVAL1.
