000100******************************************************************
000200* CRDLUHN   - LUHN (MOD-10) DIGIT-SUM WORKING STORAGE
000300*             COPYBOOK(IBMUSER.CARDSYS.COBOL.COPYLIB(CRDLUHN))
000400*             ACTION(REPLACE)
000500*             LANGUAGE(COBOL)
000600* ... CARRIES THE DIGIT TABLE USED BY CRDCHK1 TO COMPUTE AND
000700*     VERIFY THE TRAILING LUHN CHECK DIGIT OF A CARD ACCOUNT
000800*     NUMBER, PLUS THE CARD-WIDE WORK AREA SHARED BY THE WHOLE
000900*     CRD- FAMILY (ISSUER/BRAND/STATUS/DATE FIELDS, RUN COUNTERS,
001000*     TRACE SWITCH).  SEE CRDCHK1 PARAGRAPH CHECK-DIGITSUM.
001100*
001200* 1998-11-04 FSP  REQ CARD-014 INITIAL COPYBOOK, LIFTED OUT OF
001300*                 CRDCHK1 SO CRDVAL1 COULD SEE THE SAME LAYOUT
001400*                 WHEN EXPLAIN/DEBUG TOOLS WALK THE CALL CHAIN.
001500* 1999-05-19 TLH  REQ CARD-021 WIDENED CRD-DIGIT-STRING TO 19
001600*                 BYTES FOR THE LONGEST CARD LENGTH ON FILE.
001700* 2009-08-22 ROF  REQ CARD-058 ADDED CRD-PARITY-FLAG 88-LEVELS SO
001800*                 THE DOUBLE-ONE-DIGIT PARAGRAPH NO LONGER TESTS A
001900*                 BARE REMAINDER VALUE.
002000* 2015-03-11 DNA  REQ CARD-066 STORAGE REVIEW - THIS MEMBER WAS
002100*                 STILL A BARE 9-FIELD DIGIT-TABLE BLOCK WHILE
002200*                 EVERY CALLED PROGRAM HAD GROWN ITS OWN PRIVATE
002300*                 COPY OF THE ISSUER/BRAND/STATUS/DATE FIELDS.
002400*                 PULLED THOSE UP INTO CRD-CARD-MASTER-WORK HERE
002500*                 SO THE WHOLE FAMILY SHARES ONE LAYOUT, ADDED THE
002600*                 CRD-LUHN-TRACE-SWITCH AND CRD-LUHN-CALL-SEQUENCE
002700*                 77-LEVELS THE AUDITORS ASKED FOR SO A TRACE RUN
002800*                 CAN BE TIED BACK TO A SINGLE CALL ACROSS ALL
002900*                 THREE SUBPROGRAMS.
003000******************************************************************
003100 77  CRD-LUHN-COPYBOOK-VERSION    PIC X(04) VALUE "0500".
003200 77  CRD-LUHN-CALL-SEQUENCE       PIC S9(4) COMP VALUE ZERO.
003300 77  CRD-LUHN-TRACE-SWITCH        PIC X(01) VALUE "N".
003400     88  CRD-LUHN-TRACE-ON                  VALUE "Y".
003500     88  CRD-LUHN-TRACE-OFF                 VALUE "N".
003600******************************************************************
003700*    CRD-LUHN-WORK - THE DIGIT TABLES CHECK-DIGITSUM WORKS OVER.
003800******************************************************************
003900 01  CRD-LUHN-WORK.
004000     05  CRD-DIGIT-STRING            PIC X(19).
004100     05  CRD-DIGIT-TABLE REDEFINES CRD-DIGIT-STRING.
004200         10  CRD-DIGIT               PIC 9       OCCURS 19 TIMES.
004300     05  CRD-REVERSED-TABLE.
004400         10  CRD-REV-DIGIT           PIC 9       OCCURS 19 TIMES.
004500     05  CRD-DOUBLED-TABLE.
004600         10  CRD-DOUBLED-DIGIT       PIC 99 COMP OCCURS 19 TIMES.
004700     05  CRD-DIGIT-COUNT             PIC S9(4) COMP.
004800     05  CRD-WORK-IDX                PIC S9(4) COMP.
004900     05  CRD-REV-IDX                 PIC S9(4) COMP.
005000     05  CRD-DIGIT-SUM               PIC S9(4) COMP.
005100     05  CRD-PARITY-FLAG             PIC X(01).
005200         88  CRD-POSITION-IS-ODD                VALUE "O".
005300         88  CRD-POSITION-IS-EVEN                VALUE "E".
005400     05  FILLER                      PIC X(06) VALUE SPACES.
005500******************************************************************
005600*    CRD-CARD-MASTER-WORK - THE CARD-WIDE WORK AREA CARRIED BY
005700*    EVERY CRD- PROGRAM (ISSUER, BRAND, STATUS, ISSUE/EXPIRY
005800*    DATES, LAST RESULT, RUN STAMP).  NOT EVERY FIELD IS SET ON
005900*    EVERY CALL - THIS IS THE SAME WIDE COMMON-WORK COPYBOOK HABIT
006000*    THE CPR FAMILY USED, GROWN FIELD BY FIELD OVER TIME RATHER
006100*    THAN REISSUED FROM SCRATCH.
006200******************************************************************
006300 01  CRD-CARD-MASTER-WORK.
006400     05  CRD-CARD-NUMBER             PIC X(19).
006500     05  CRD-CARD-NUMBER-TABLE REDEFINES CRD-CARD-NUMBER.
006600         10  CRD-CARD-NUMBER-CHAR    PIC X(01) OCCURS 19 TIMES.
006700     05  CRD-ISSUER-ID-NUMBER        PIC X(10).
006800     05  CRD-ISSUER-ID-LEN           PIC 9(02).
006900     05  CRD-CARD-LENGTH             PIC 9(02).
007000     05  CRD-CARD-BRAND-CODE         PIC X(02).
007100         88  CRD-BRAND-VISA                     VALUE "VI".
007200         88  CRD-BRAND-MASTERCARD               VALUE "MC".
007300         88  CRD-BRAND-AMEX                     VALUE "AX".
007400         88  CRD-BRAND-DISCOVER                 VALUE "DI".
007500         88  CRD-BRAND-UNASSIGNED               VALUE SPACES.
007600     05  CRD-CARD-STATUS             PIC X(01).
007700         88  CRD-STATUS-ACTIVE                  VALUE "A".
007800         88  CRD-STATUS-SUSPENDED               VALUE "S".
007900         88  CRD-STATUS-CLOSED                  VALUE "C".
008000         88  CRD-STATUS-NOT-YET-ISSUED          VALUE SPACES.
008100     05  CRD-ISSUE-DATE              PIC 9(08).
008200     05  CRD-ISSUE-DATE-PARTS REDEFINES CRD-ISSUE-DATE.
008300         10  CRD-ISSUE-YEAR          PIC 9(04).
008400         10  CRD-ISSUE-MONTH         PIC 9(02).
008500         10  CRD-ISSUE-DAY           PIC 9(02).
008600     05  CRD-EXPIRY-DATE             PIC 9(06).
008700     05  CRD-EXPIRY-DATE-PARTS REDEFINES CRD-EXPIRY-DATE.
008800         10  CRD-EXPIRY-YEAR         PIC 9(04).
008900         10  CRD-EXPIRY-MONTH        PIC 9(02).
009000     05  CRD-LAST-CHECK-DIGIT        PIC 9(01).
009100     05  CRD-LAST-VALID-FLAG         PIC X(01).
009200         88  CRD-LAST-CALL-VALID                VALUE "Y".
009300         88  CRD-LAST-CALL-INVALID              VALUE "N".
009400     05  CRD-LAST-MODULE-CALLED      PIC X(08).
009500     05  CRD-RUN-DATE                PIC 9(08).
009600     05  CRD-RUN-DATE-PARTS REDEFINES CRD-RUN-DATE.
009700         10  CRD-RUN-YEAR            PIC 9(04).
009800         10  CRD-RUN-MONTH           PIC 9(02).
009900         10  CRD-RUN-DAY             PIC 9(02).
010000     05  CRD-RUN-TIME                PIC 9(06).
010100     05  CRD-CALL-COUNT              PIC S9(4) COMP.
010200     05  CRD-ERROR-CODE              PIC X(02).
010300         88  CRD-NO-ERROR                       VALUE "00".
010400         88  CRD-ERROR-BAD-LENGTH               VALUE "01".
010500         88  CRD-ERROR-BAD-CHECK-DIGIT          VALUE "02".
010600     05  CRD-SPARE-NUMERIC-1         PIC 9(05).
010700     05  CRD-SPARE-NUMERIC-2         PIC 9(05).
010800     05  CRD-SPARE-ALPHA-1           PIC X(10).
010900     05  CRD-SPARE-ALPHA-2           PIC X(10).
011000     05  FILLER                      PIC X(20).
011100******************************************************************
011200* THE NUMBER OF ELEMENTARY ITEMS DESCRIBED BY THIS COPYBOOK IS 48
011300******************************************************************
